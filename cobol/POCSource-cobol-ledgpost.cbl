000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    LEDGPOST.
000300AUTHOR.        T MERCER.
000400INSTALLATION.  MERIDIAN STORES - INFORMATION SYSTEMS DIVISION.
000500DATE-WRITTEN.  03/14/89.
000600DATE-COMPILED.
000700SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900* LEDGPOST - DAILY LEDGER TRANSACTION POSTING RUN.
001000*
001100* READS THE DAY'S TRANSACTION FILE (CREDIT AND DEBIT POSTINGS)
001200* AND REBUILDS EACH AFFECTED CUSTOMER'S TOTAL-CREDIT, TOTAL-DEBIT
001300* AND BALANCE ON THE CUSTOMER LEDGER MASTER.  A CUSTOMER'S TOTALS
001400* ARE NOT CARRIED FORWARD AND BUMPED INCREMENTALLY - THIS RUN
001500* ACCUMULATES EVERY TRANSACTION FOR THE CUSTOMER PRESENT ON THE
001600* INPUT FILE AND REWRITES THE MASTER TOTALS FROM SCRATCH.  A
001700* TRANSACTION WITH AN INVALID TYPE CODE IS REJECTED AND LOGGED,
001800* NOT POSTED.  A TRANSACTION FOR A CUSTOMER NOT CARRIED ON THE
001900* MASTER IS ALSO REJECTED AND LOGGED, TRANSACTION BY TRANSACTION.
002000*
002100* OUTPUT IS THE UPDATED CUSTOMER LEDGER MASTER PLUS A CONTROL
002200* LISTING OF REJECTIONS AND RUN TOTALS FOR THE OPERATOR.
002300*
002400* THE POSTING METHOD IS DELIBERATE - SEE THE 11/23/92 AND
002500* 06/06/91 ENTRIES BELOW.  WE TRIED A CARRY-FORWARD, ADD-THE-
002600* DELTA DESIGN IN AN EARLY DRAFT OF THIS PROGRAM AND SCRAPPED IT
002700* BEFORE IT EVER WENT TO PRODUCTION - A SINGLE MISSED OR DOUBLE-
002800* FED TRANSACTION FILE WOULD HAVE LEFT THE MASTER PERMANENTLY
002900* WRONG WITH NO WAY TO TELL FROM THE CONTROL LISTING.  RESUMMING
003000* FROM THE TRANSACTION FILE EVERY RUN COSTS MORE CPU BUT MEANS
003100* THE MASTER IS ALWAYS A CLEAN FUNCTION OF THAT DAY'S INPUT AND
003200* CAN BE RERUN SAFELY IF THE JOB ABENDS PARTWAY THROUGH.
003300*****************************************************************
003400* CHANGE LOG.
003500*
003600* 03/14/89  TFM  ORIG    ORIGINAL CODING AND UNIT TEST.
003700* 09/02/89  TFM  RQ0114  CORRECTED SIGN ON WS-CUST-BALANCE WHEN
003800*                        TOTAL-DEBIT EXCEEDS TOTAL-CREDIT.
003900* 01/19/90  RDK  RQ0158  ADDED TRANSACTION COUNT TO CONTROL
004000*                        LISTING PER AUDIT REQUEST.
004100* 06/06/91  TFM  RQ0203  REJECT TRANSACTIONS FOR CUSTOMERS NOT ON
004200*                        THE LEDGER MASTER INSTEAD OF ABENDING.
004300*                        (RUN USED TO STOP RUN ON INVALID KEY -
004400*                        ONE BAD CUSTOMER ID USED TO COST US THE
004500*                        WHOLE NIGHT'S POSTING.)
004600* 11/23/92  PJH  RQ0261  RAISED ACCUMULATOR TABLE FROM 200 TO 500
004700*                        ENTRIES - STORE 14 OUTGREW OLD LIMIT.
004800*                        (200 WAS SIZED OFF THE ORIGINAL PILOT
004900*                        STORE COUNT IN 1989 - SEE WS-TABLE-MAX
005000*                        BELOW FOR THE CURRENT SIZING NOTE.)
005100* 04/08/94  RDK  RQ0309  ADDED REASON TEXT TO REJECT LISTING LINE.
005200* 02/17/98  TFM  RQ0388  Y2K0037 - EXPANDED TXN-DATE AND CUST
005300*                        RESERVED FIELD TO CARRY 4-DIGIT YEAR.
005400* 09/09/98  TFM  Y2K0037 SWITCHED RUN DATE STAMP FROM ACCEPT DATE
005500*                        (2-DIGIT YEAR) TO ACCEPT DATE YYYYMMDD.
005600* 03/02/99  RDK  Y2K0037 CENTURY WINDOW TESTED ON ALL 1999/2000
005700*                        BOUNDARY TRANSACTION SETS - NO FINDINGS.
005800* 07/14/03  PJH  RQ0455  ADDED CUSTOMER-REJECTED COUNT TO CONTROL
005900*                        LISTING TOTALS AT AUDITOR REQUEST.
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200*
006300* CONFIGURATION SECTION IDENTIFIES THE HARDWARE CLASS THIS RUN
006400* WAS ASSEMBLED FOR AND ASSIGNS THE PRINTER CHANNEL MNEMONIC
006500* USED BY 705-WRITE-CTL-HEADER BELOW TO SKIP THE LISTING TO A
006600* FRESH FORM AHEAD OF THE FIRST LINE OF THE CONTROL LISTING.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-370.
006900 OBJECT-COMPUTER.  IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300* FILE-CONTROL - THREE FILES THIS RUN.  CUSTOMER-MASTER IS KEYED
007400* RELATIVE SO WE CAN RANDOM-READ AND REWRITE ONE CUSTOMER AT A
007500* TIME OUT OF ACCUMULATOR TABLE ORDER IN 500-POST-ONE-CUSTOMER.
007600* TRANSACTION-FILE IS THE DAY'S RAW POSTINGS, READ ONCE, TOP TO
007700* BOTTOM.  CONTROL-LISTING IS THE OPERATOR REPORT.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMST
008100         ORGANIZATION IS RELATIVE
008200         ACCESS MODE IS RANDOM
008300         RELATIVE KEY IS WS-CUST-REL-KEY
008400         FILE STATUS IS WS-CUSTMST-STATUS.
008500
008600     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
008700         ORGANIZATION IS SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-TRANFIL-STATUS.
009000
009100     SELECT CONTROL-LISTING  ASSIGN TO CTLLIST
009200         ORGANIZATION IS SEQUENTIAL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-CTLLST-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800*
009900* CUSTOMER LEDGER MASTER - ONE RECORD PER CUSTOMER, RELATIVE
010000* ORGANIZATION SO A RELATIVE KEY BUILT FROM THE CUSTOMER ID
010100* (SEE WS-CUST-REL-KEY) LANDS US DIRECTLY ON THE RECORD SLOT.
010200* LAYOUT COMES FROM THE SHARED CUSTCOPY MEMBER - CM- PREFIX HERE.
010300 FD  CUSTOMER-MASTER
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS
010600     LABEL RECORDS ARE STANDARD.
010700 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CM==.
010800
010900* DAY'S TRANSACTION FILE - ONE RECORD PER CREDIT OR DEBIT
011000* POSTING, IN NO PARTICULAR CUSTOMER SEQUENCE.  LAYOUT IS THE
011100* SITE-STANDARD TRANREC MEMBER, SHARED WITH THE CAPTURE PROGRAMS
011200* UPSTREAM OF THIS RUN.
011300 FD  TRANSACTION-FILE
011400     RECORDING MODE IS F
011500     BLOCK CONTAINS 0 RECORDS
011600     LABEL RECORDS ARE STANDARD.
011700 COPY TRANREC.
011800
011900* OPERATOR CONTROL LISTING - HEADER, ONE LINE PER REJECTED
012000* TRANSACTION OR REJECTED CUSTOMER GROUP, AND A CLOSING RUN
012100* TOTALS BLOCK.  132 BYTES TO MATCH THE SITE'S STANDARD LISTING
012200* DEVICE WIDTH.
012300 FD  CONTROL-LISTING
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  CTL-PRINT-RECORD                   PIC X(132).
012700
012800 WORKING-STORAGE SECTION.
012900*
013000* FILE STATUS BYTES FOR THE THREE SELECTS ABOVE, TESTED AFTER
013100* EVERY OPEN, READ, AND REWRITE.  88-LEVELS NAME THE ONLY STATUS
013200* VALUES THE PROCEDURE DIVISION ACTUALLY BRANCHES ON.
013300 01  FILLER.
013400     05  WS-CUSTMST-STATUS       PIC X(02) VALUE SPACES.
013500         88  WS-CUSTMST-OK               VALUE '00'.
013600         88  WS-CUSTMST-NOTFND           VALUE '23'.
013700     05  WS-TRANFIL-STATUS       PIC X(02) VALUE SPACES.
013800         88  WS-TRANFIL-OK               VALUE '00'.
013900         88  WS-TRANFIL-EOF              VALUE '10'.
014000     05  WS-CTLLST-STATUS        PIC X(02) VALUE SPACES.
014100         88  WS-CTLLST-OK                VALUE '00'.
014200
014300* RELATIVE KEY FOR THE RANDOM READ AND REWRITE OF THE CUSTOMER
014400* MASTER IN 500-POST-ONE-CUSTOMER - LOADED FROM THE ACCUMULATOR
014500* TABLE'S CUSTOMER ID, NOT FROM THE TRANSACTION FILE DIRECTLY.
014600 01  WS-CUST-REL-KEY             PIC 9(09) COMP.
014700
014800* RUN SWITCHES.  WS-TRAN-EOF-SW DRIVES THE MAIN READ LOOP IN
014900* 100-BUILD-ACCUM-TABLE (AND IS ALSO FORCED ON BY 135-ADD-ACCUM-
015000* ENTRY IF THE ACCUMULATOR TABLE FILLS - SEE THE NOTE THERE).
015100* WS-EDIT-SW REPORTS PASS/FAIL BACK FROM 120-EDIT-TRANSACTION.
015200* WS-FOUND-SW AND WS-CUST-FOUND-SW ARE SIMPLE TABLE/READ FOUND
015300* FLAGS, RESET AT THE TOP OF EACH SEARCH OR READ.
015400 01  WS-SWITCHES.
015500     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
015600         88  NO-MORE-TRANSACTIONS        VALUE 'Y'.
015700     05  WS-EDIT-SW              PIC X(01) VALUE 'N'.
015800         88  WS-TRAN-EDIT-OK             VALUE 'Y'.
015900     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
016000         88  WS-ACCUM-ENTRY-FOUND        VALUE 'Y'.
016100     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.
016200         88  WS-CUSTOMER-ON-MASTER       VALUE 'Y'.
016300     05  FILLER                  PIC X(01) VALUE SPACES.
016400
016500* MISCELLANEOUS WORK FIELDS.  WS-SUB IS THE ONE SUBSCRIPT USED
016600* AGAINST WS-ACCUM-TABLE THROUGHOUT THE RUN - IT IS SET BY
016700* 131-SEARCH-ACCUM-ENTRY OR 135-ADD-ACCUM-ENTRY DURING THE BUILD
016800* PASS AND THEN DRIVEN AS A PERFORM VARYING INDEX DURING THE
016900* POSTING PASS IN 000-MAIN-LINE.  WS-TABLE-MAX/WS-TABLE-COUNT
017000* BOUND THE ACCUMULATOR TABLE - SEE THE OCCURS CLAUSE BELOW FOR
017100* THE SIZING HISTORY.
017200 01  WS-WORK-FIELDS.
017300     05  WS-SUB                  PIC S9(04) COMP VALUE +0.
017400     05  WS-TABLE-MAX            PIC S9(04) COMP VALUE +500.
017500     05  WS-TABLE-COUNT          PIC S9(04) COMP VALUE +0.
017600     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.
017700     05  FILLER                  PIC X(02) VALUE SPACES.
017800
017900* DIAGNOSTIC WORK BYTE, KEPT FROM THE SITE STANDARD ABEND TRAP -
018000* WHEN A FILE STATUS COMES BACK OTHER THAN WHAT THE READ/REWRITE
018100* WAS EXPECTING, THE RAW TWO-BYTE STATUS IS MOVED HERE SO IT
018200* CAN BE INSPECTED IN A STORAGE DUMP EVEN THOUGH WE DO NOT ABEND
018300* THE RUN FOR A SINGLE BAD RECORD (RQ0203 CHANGED THAT).  THE
018400* COMP-3 REDEFINITION LETS THE OPERATOR READ THE STATUS AS A
018500* SIGNED NUMBER WHEN THE TWO BYTES ARE NOT PRINTABLE.
018600 01  WS-DIAG-BYTES               PIC X(02) VALUE SPACES.
018700 01  WS-DIAG-BYTES-N REDEFINES WS-DIAG-BYTES
018800                                 PIC S9(3) COMP-3.
018900
019000* RUN TOTALS, PRINTED BY 800-PRINT-RUN-TOTALS AT END OF JOB AND
019100* ALSO USED TO CROSS-FOOT THE LISTING BY HAND IF QUESTIONED BY
019200* THE AUDITORS.  ALL FIVE COUNTERS ARE BINARY - THESE ARE
019300* COUNTS, NOT DOLLAR AMOUNTS, SO THEY FOLLOW THE SAME COMP
019400* CONVENTION AS EVERY OTHER SUBSCRIPT AND COUNTER IN THE RUN
019500* RATHER THAN THE COMP-3 CONVENTION USED FOR MONEY BELOW.
019600 01  RUN-TOTALS.
019700     05  WS-TXN-READ-CT          PIC S9(09) COMP VALUE +0.
019800     05  WS-TXN-REJECT-CT        PIC S9(09) COMP VALUE +0.
019900     05  WS-TXN-POST-CT          PIC S9(09) COMP VALUE +0.
020000     05  WS-CUST-POST-CT         PIC S9(09) COMP VALUE +0.
020100     05  WS-CUST-REJECT-CT       PIC S9(09) COMP VALUE +0.
020200     05  FILLER                  PIC X(01) VALUE SPACES.
020300
020400* ACCUMULATOR TABLE - ONE ENTRY PER DISTINCT CUSTOMER ID SEEN ON
020500* THE TRANSACTION FILE THIS RUN, BUILT BY 100-BUILD-ACCUM-TABLE
020600* AND THEN WALKED IN 000-MAIN-LINE TO POST EACH CUSTOMER'S
020700* RESUMMED TOTALS BACK TO THE MASTER.  500 ENTRIES COVERS OUR
020800* LARGEST STORE (14) WITH ROOM TO SPARE AS OF THE RQ0261 CHANGE
020900* IN 1992 - THE TABLE WAS ORIGINALLY 200 ENTRIES, SIZED OFF THE
021000* PILOT STORE COUNT WHEN THE PROGRAM WAS WRITTEN IN 1989.  IF A
021100* FUTURE STORE OPENING EVER PUSHES A SINGLE DAY'S DISTINCT
021200* CUSTOMER COUNT PAST 500, 135-ADD-ACCUM-ENTRY ABORTS THE RUN
021300* CLEANLY RATHER THAN OVERLAYING STORAGE - RAISE THE OCCURS
021400* CLAUSE AND WS-TABLE-MAX TOGETHER IF THAT HAPPENS.  CREDIT AND
021500* DEBIT ARE HELD APART UNTIL POSTING TIME SO THE MASTER STILL
021600* SHOWS SEPARATE LIFETIME CREDIT AND DEBIT COLUMNS, NOT JUST A
021700* NET.
021800 01  WS-ACCUM-TABLE.
021900     05  WS-ACCUM-ENTRY OCCURS 500 TIMES.
022000         10  WS-ACCUM-CUST-ID    PIC 9(09).
022100         10  WS-ACCUM-CREDIT     PIC S9(8)V9(2) COMP-3.
022200         10  WS-ACCUM-DEBIT      PIC S9(8)V9(2) COMP-3.
022300         10  WS-ACCUM-TXN-CT     PIC S9(04) COMP.
022400         10  FILLER              PIC X(02) VALUE SPACES.
022500
022600* WORKING COPY OF THE CUSTOMER RECORD, READ INTO BY 500-POST-
022700* ONE-CUSTOMER SO THE INCOMING MASTER FIELDS WE ARE NOT
022800* CHANGING (NAME, ADDRESS, STATUS BYTE, ETC.) SURVIVE THE
022900* RESUMMED CREDIT/DEBIT/BALANCE UPDATE UNTOUCHED.
023000 COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.
023100
023200* RUN DATE AND TIME STAMP FOR THE CONTROL LISTING HEADER.
023300* CCYYMMDD FORMAT THROUGHOUT SINCE THE Y2K0037 REWORK IN 1998 -
023400* BEFORE THAT THIS GROUP CARRIED A TWO-DIGIT YEAR AND WAS
023500* REPLACED WHOLESALE RATHER THAN PATCHED.
023600 01  SYSTEM-DATE-AND-TIME.
023700     05  CURRENT-DATE.
023800         10  CURRENT-CCYY        PIC 9(04).
023900         10  CURRENT-MONTH       PIC 9(02).
024000         10  CURRENT-DAY         PIC 9(02).
024100     05  CURRENT-TIME.
024200         10  CURRENT-HOUR        PIC 9(02).
024300         10  CURRENT-MINUTE      PIC 9(02).
024400         10  CURRENT-SECOND      PIC 9(02).
024500         10  CURRENT-HNDSEC      PIC 9(02).
024600     05  CURRENT-DATE-R REDEFINES CURRENT-DATE
024700                                 PIC 9(08).
024800     05  FILLER                  PIC X(01) VALUE SPACES.
024900
025000* CONTROL LISTING PRINT LINES - HEADER BLOCK, THEN THE TWO
025100* REJECT LINE LAYOUTS, THEN THE FIVE RUN-TOTAL LINES.  ALL ARE
025200* PIC X(132) MOVE TARGETS FOR CTL-PRINT-RECORD ABOVE, PADDED
025300* WITH A TRAILING FILLER OUT TO THE FULL RECORD WIDTH.
025400 01  CTL-HEADER-LINE-1.
025500     05  FILLER                  PIC X(48) VALUE
025600         'LEDGPOST - TRANSACTION POSTING CONTROL LISTING'.
025700     05  FILLER                  PIC X(84) VALUE SPACES.
025800
025900 01  CTL-HEADER-LINE-2.
026000     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
026100     05  CTL-RUN-CCYY            PIC 9(04).
026200     05  FILLER                  PIC X(01) VALUE '-'.
026300     05  CTL-RUN-MM              PIC 9(02).
026400     05  FILLER                  PIC X(01) VALUE '-'.
026500     05  CTL-RUN-DD              PIC 9(02).
026600     05  FILLER                  PIC X(03) VALUE SPACES.
026700     05  FILLER                  PIC X(10) VALUE 'RUN TIME: '.
026800     05  CTL-RUN-HH              PIC 9(02).
026900     05  FILLER                  PIC X(01) VALUE ':'.
027000     05  CTL-RUN-MN              PIC 9(02).
027100     05  FILLER                  PIC X(01) VALUE ':'.
027200     05  CTL-RUN-SS              PIC 9(02).
027300     05  FILLER                  PIC X(91) VALUE SPACES.
027400
027500* ONE LINE PER TRANSACTION REJECTED BY 120-EDIT-TRANSACTION -
027600* ADDED 04/08/94 (RQ0309) TO CARRY THE REASON TEXT, NOT JUST
027700* THE TRANSACTION AND CUSTOMER IDS.
027800 01  CTL-TXN-REJECT-LINE.
027900     05  FILLER                  PIC X(26) VALUE
028000         '*** TXN REJECTED - TXN ID'.
028100     05  CTL-RJ-TXN-ID           PIC 9(09).
028200     05  FILLER                  PIC X(10) VALUE '  CUST ID '.
028300     05  CTL-RJ-CUST-ID          PIC 9(09).
028400     05  FILLER                  PIC X(03) VALUE ' - '.
028500     05  CTL-RJ-REASON           PIC X(30).
028600     05  FILLER                  PIC X(45) VALUE SPACES.
028700
028800* ONE LINE PER CUSTOMER GROUP REJECTED BY 500-POST-ONE-CUSTOMER
028900* BECAUSE THE CUSTOMER ID IS NOT ON THE LEDGER MASTER - CARRIES
029000* THE TRANSACTION COUNT SO THE OPERATOR KNOWS HOW MANY POSTINGS
029100* ARE STRANDED, NOT JUST THAT ONE HEADER TRANSACTION FAILED.
029200 01  CTL-CUST-REJECT-LINE.
029300     05  FILLER                  PIC X(23) VALUE
029400         '*** CUST REJECTED - ID'.
029500     05  CTL-CJ-CUST-ID          PIC 9(09).
029600     05  FILLER                  PIC X(03) VALUE ' - '.
029700     05  CTL-CJ-REASON           PIC X(30).
029800     05  FILLER                  PIC X(09) VALUE '  TXNS: '.
029900     05  CTL-CJ-TXN-CT           PIC ZZZ9.
030000     05  FILLER                  PIC X(54) VALUE SPACES.
030100
030200* RUN TOTALS BLOCK - FIVE LINES, PRINTED IN THIS ORDER BY
030300* 800-PRINT-RUN-TOTALS.  CUSTOMERS-REJECTED LINE ADDED 07/14/03
030400* (RQ0455) AT AUDITOR REQUEST, TACKED ON AFTER THE ORIGINAL
030500* FOUR RATHER THAN RENUMBERING THE EXISTING LINES.
030600 01  CTL-TOTALS-LINE-1.
030700     05  FILLER                  PIC X(27) VALUE
030800         'TRANSACTIONS READ ....... '.
030900     05  CTL-TOT-TXN-READ        PIC ZZZ,ZZZ,ZZ9.
031000     05  FILLER                  PIC X(95) VALUE SPACES.
031100
031200 01  CTL-TOTALS-LINE-2.
031300     05  FILLER                  PIC X(27) VALUE
031400         'TRANSACTIONS POSTED ..... '.
031500     05  CTL-TOT-TXN-POST        PIC ZZZ,ZZZ,ZZ9.
031600     05  FILLER                  PIC X(95) VALUE SPACES.
031700
031800 01  CTL-TOTALS-LINE-3.
031900     05  FILLER                  PIC X(27) VALUE
032000         'TRANSACTIONS REJECTED ... '.
032100     05  CTL-TOT-TXN-REJECT      PIC ZZZ,ZZZ,ZZ9.
032200     05  FILLER                  PIC X(95) VALUE SPACES.
032300
032400 01  CTL-TOTALS-LINE-4.
032500     05  FILLER                  PIC X(27) VALUE
032600         'CUSTOMERS POSTED ........ '.
032700     05  CTL-TOT-CUST-POST       PIC ZZZ,ZZZ,ZZ9.
032800     05  FILLER                  PIC X(95) VALUE SPACES.
032900
033000 01  CTL-TOTALS-LINE-5.
033100     05  FILLER                  PIC X(27) VALUE
033200         'CUSTOMERS REJECTED ...... '.
033300     05  CTL-TOT-CUST-REJECT     PIC ZZZ,ZZZ,ZZ9.
033400     05  FILLER                  PIC X(95) VALUE SPACES.
033500
033600 PROCEDURE DIVISION.
033700*
033800* OVERALL FLOW: OPEN, PRINT THE LISTING HEADER, MAKE ONE PASS
033900* OVER THE TRANSACTION FILE BUILDING THE ACCUMULATOR TABLE
034000* (100-BUILD-ACCUM-TABLE), THEN WALK THE ACCUMULATOR TABLE ONE
034100* ENTRY PER CUSTOMER POSTING THE RESUMMED TOTALS TO THE MASTER
034200* (500-POST-ONE-CUSTOMER), THEN PRINT RUN TOTALS AND CLOSE.
034300* NOTE THE TWO PASSES ARE SEPARATE - WE DO NOT POST TO THE
034400* MASTER WHILE STILL READING THE TRANSACTION FILE, BECAUSE A
034500* CUSTOMER'S FIRST TRANSACTION OF THE DAY GIVES NO HINT WHETHER
034600* MORE OF THAT CUSTOMER'S POSTINGS ARE STILL TO COME FURTHER
034700* DOWN THE FILE.
034800 000-MAIN-LINE.
034900     PERFORM 700-OPEN-FILES.
035000     PERFORM 705-WRITE-CTL-HEADER.
035100     PERFORM 100-BUILD-ACCUM-TABLE THRU 100-EXIT
035200         UNTIL NO-MORE-TRANSACTIONS.
035300     PERFORM 500-POST-ONE-CUSTOMER THRU 500-EXIT
035400         VARYING WS-SUB FROM 1 BY 1
035500         UNTIL WS-SUB > WS-TABLE-COUNT.
035600     PERFORM 800-PRINT-RUN-TOTALS.
035700     PERFORM 790-CLOSE-FILES.
035800     GOBACK.
035900
036000* DRIVES THE FIRST PASS - ONE ITERATION PER TRANSACTION RECORD.
036100* READS, EDITS, AND (IF THE EDIT PASSES) FOLDS THE TRANSACTION
036200* INTO THE ACCUMULATOR TABLE.  A REJECTED TRANSACTION IS
036300* COUNTED AND LOGGED BY 120-EDIT-TRANSACTION ITSELF AND NEVER
036400* REACHES THE ACCUMULATOR TABLE AT ALL.
036500 100-BUILD-ACCUM-TABLE.
036600     PERFORM 110-READ-TRANSACTION.
036700     IF NO-MORE-TRANSACTIONS
036800         GO TO 100-EXIT
036900     END-IF.
037000     ADD 1 TO WS-TXN-READ-CT.
037100     PERFORM 120-EDIT-TRANSACTION THRU 120-EXIT.
037200     IF WS-TRAN-EDIT-OK
037300         PERFORM 130-ACCUM-CUSTOMER THRU 130-EXIT
037400     END-IF.
037500 100-EXIT.
037600     EXIT.
037700
037800* SEQUENTIAL READ OF THE TRANSACTION FILE.  A GENUINE END OF
037900* FILE AND A READ ERROR BOTH SET THE SAME EOF SWITCH SO THE
038000* MAIN LOOP DOES NOT NEED TO KNOW WHICH ONE HAPPENED - IF THE
038100* FILE STATUS WAS NOT A CLEAN '00' OR '10' WE ALSO SET A BAD
038200* RETURN CODE AND CAPTURE THE STATUS BYTES FOR THE DUMP.
038300 110-READ-TRANSACTION.
038400     READ TRANSACTION-FILE
038500         AT END
038600             MOVE 'Y' TO WS-TRAN-EOF-SW
038700     END-READ.
038800     IF NOT NO-MORE-TRANSACTIONS
038900         IF NOT WS-TRANFIL-OK
039000             DISPLAY 'LEDGPOST - TRANSACTION FILE READ ERROR '
039100                     WS-TRANFIL-STATUS
039200             MOVE WS-TRANFIL-STATUS TO WS-DIAG-BYTES
039300             MOVE 16 TO RETURN-CODE
039400             MOVE 'Y' TO WS-TRAN-EOF-SW
039500         END-IF
039600     END-IF.
039700
039800* VALIDATES THE TRANSACTION TYPE CODE ONLY - CUSTOMER-ID
039900* VALIDITY IS NOT CHECKED HERE BECAUSE WE HAVE NOT YET READ THE
040000* CUSTOMER MASTER (THAT HAPPENS LATER, ONE TIME PER DISTINCT
040100* CUSTOMER, IN 500-POST-ONE-CUSTOMER - CHECKING IT HERE WOULD
040200* MEAN A RANDOM READ OF THE MASTER FOR EVERY SINGLE TRANSACTION
040300* INSTEAD OF ONCE PER CUSTOMER).  A TRANSACTION WHOSE TYPE CODE
040400* IS NEITHER CREDIT NOR DEBIT IS TREATED AS BAD INPUT DATA, NOT
040500* DEFAULTED TO EITHER TYPE - GUESSING WRONG HERE WOULD SILENTLY
040600* MISSTATE THE CUSTOMER'S BALANCE, WHICH IS WORSE THAN LOSING
040700* THE ONE TRANSACTION AND FLAGGING IT FOR THE OPERATOR TO CHASE
040800* DOWN AGAINST THE SOURCE DOCUMENT.
040900 120-EDIT-TRANSACTION.
041000     MOVE 'Y' TO WS-EDIT-SW.
041100     IF TXN-TYPE-CREDIT OR TXN-TYPE-DEBIT
041200         GO TO 120-EXIT
041300     END-IF.
041400     MOVE 'N' TO WS-EDIT-SW.
041500     MOVE 'INVALID TRANSACTION TYPE CODE' TO WS-REJECT-REASON.
041600     PERFORM 190-REJECT-TRANSACTION.
041700 120-EXIT.
041800     EXIT.
041900
042000* FOLDS ONE EDITED TRANSACTION INTO THE ACCUMULATOR TABLE.
042100* THIS IS THE HEART OF THE FULL-RESUM DESIGN DESCRIBED IN THE
042200* PROGRAM BANNER ABOVE - EVERY TRANSACTION FOR A GIVEN CUSTOMER
042300* IS FOLDED INTO THAT CUSTOMER'S SINGLE ACCUMULATOR ENTRY, SO
042400* BY THE TIME THE TRANSACTION FILE IS EXHAUSTED EACH ENTRY
042500* HOLDS THE CUSTOMER'S COMPLETE CREDIT AND DEBIT TOTALS FOR THE
042600* DAY, NOT JUST THE LAST TRANSACTION SEEN.  500-POST-ONE-
042700* CUSTOMER LATER OVERWRITES (NOT ADDS TO) THE MASTER'S TOTAL-
042800* CREDIT AND TOTAL-DEBIT FIELDS FROM THIS ENTRY, WHICH IS WHY
042900* THE MASTER CANNOT DRIFT OUT OF STEP WITH THE TRANSACTION FILE
043000* EVEN ACROSS A RERUN.
043100 130-ACCUM-CUSTOMER.
043200     MOVE 'N' TO WS-FOUND-SW.
043300     MOVE 1 TO WS-SUB.
043400     PERFORM 131-SEARCH-ACCUM-ENTRY
043500         UNTIL WS-SUB > WS-TABLE-COUNT
043600            OR WS-ACCUM-ENTRY-FOUND.
043700     IF NOT WS-ACCUM-ENTRY-FOUND
043800         PERFORM 135-ADD-ACCUM-ENTRY THRU 135-EXIT
043900     END-IF.
044000* 135-ADD-ACCUM-ENTRY SETS THE EOF SWITCH WHEN THE TABLE IS FULL
044100* WITHOUT ADDING THE ENTRY - SKIP THE POST BELOW SO WE DO NOT
044200* USE WS-SUB PAST THE END OF WS-ACCUM-TABLE.  WITHOUT THIS
044300* CHECK A TABLE-FULL CONDITION ON THE LAST TRANSACTION READ
044400* WOULD FALL THROUGH TO 140-POST-TO-ACCUM-ENTRY AND REFERENCE
044500* SUBSCRIPT WS-TABLE-MAX + 1, ONE ENTRY PAST THE OCCURS CLAUSE.
044600     IF NO-MORE-TRANSACTIONS
044700         GO TO 130-EXIT
044800     END-IF.
044900     PERFORM 140-POST-TO-ACCUM-ENTRY.
045000 130-EXIT.
045100     EXIT.
045200
045300* LINEAR SEARCH OF THE ACCUMULATOR TABLE FOR THE TRANSACTION'S
045400* CUSTOMER ID.  THE TABLE IS NOT KEPT IN CUSTOMER-ID SEQUENCE
045500* (ENTRIES ARE ADDED IN FIRST-SEEN ORDER BY 135-ADD-ACCUM-
045600* ENTRY), SO A SEQUENTIAL SEARCH IS THE ONLY OPTION - AT 500
045700* ENTRIES MAXIMUM THIS IS CHEAP ENOUGH NOT TO WARRANT A
045800* BINARY SEARCH TABLE.
045900 131-SEARCH-ACCUM-ENTRY.
046000     IF WS-ACCUM-CUST-ID (WS-SUB) = TXN-CUST-ID
046100         MOVE 'Y' TO WS-FOUND-SW
046200     ELSE
046300         ADD 1 TO WS-SUB
046400     END-IF.
046500
046600* ADDS A NEW ACCUMULATOR ENTRY FOR A CUSTOMER ID NOT YET SEEN
046700* THIS RUN.  IF THE TABLE IS ALREADY AT WS-TABLE-MAX (SEE THE
046800* SIZING NOTE ON THE OCCURS CLAUSE ABOVE) THE RUN IS ABORTED
046900* CLEANLY RATHER THAN SILENTLY DROPPING TRANSACTIONS OR
047000* OVERLAYING ADJACENT STORAGE - A NON-ZERO RETURN CODE AND THE
047100* FORCED EOF SWITCH STOP THE BUILD PASS AT THE NEXT CHECK IN
047200* 100-BUILD-ACCUM-TABLE.
047300 135-ADD-ACCUM-ENTRY.
047400     IF WS-TABLE-COUNT NOT < WS-TABLE-MAX
047500         DISPLAY 'LEDGPOST - ACCUMULATOR TABLE FULL AT '
047600                 WS-TABLE-MAX ' ENTRIES - RUN ABORTED'
047700         MOVE 16 TO RETURN-CODE
047800         MOVE 'Y' TO WS-TRAN-EOF-SW
047900         GO TO 135-EXIT
048000     END-IF.
048100     ADD 1 TO WS-TABLE-COUNT.
048200     MOVE WS-TABLE-COUNT TO WS-SUB.
048300     MOVE TXN-CUST-ID TO WS-ACCUM-CUST-ID (WS-SUB).
048400     MOVE ZERO TO WS-ACCUM-CREDIT (WS-SUB)
048500                  WS-ACCUM-DEBIT  (WS-SUB)
048600                  WS-ACCUM-TXN-CT (WS-SUB).
048700 135-EXIT.
048800     EXIT.
048900
049000* ADDS THE CURRENT TRANSACTION'S AMOUNT INTO THE ACCUMULATOR
049100* ENTRY LOCATED (OR JUST ADDED) AT WS-SUB, TO THE CREDIT OR
049200* DEBIT BUCKET ACCORDING TO THE TRANSACTION TYPE CODE VALIDATED
049300* BY 120-EDIT-TRANSACTION, AND BUMPS THAT ENTRY'S TRANSACTION
049400* COUNT FOR THE REJECT-GROUP LISTING LINE IN 590-REJECT-
049500* CUSTOMER-GROUP SHOULD THIS CUSTOMER TURN OUT NOT TO BE ON THE
049600* MASTER.
049700 140-POST-TO-ACCUM-ENTRY.
049800     ADD 1 TO WS-ACCUM-TXN-CT (WS-SUB).
049900     IF TXN-TYPE-CREDIT
050000         ADD TXN-AMOUNT TO WS-ACCUM-CREDIT (WS-SUB)
050100     ELSE
050200         ADD TXN-AMOUNT TO WS-ACCUM-DEBIT (WS-SUB)
050300     END-IF.
050400
050500* LOGS ONE REJECTED TRANSACTION TO THE CONTROL LISTING AND
050600* BUMPS THE REJECT COUNT.  CALLED ONLY FROM 120-EDIT-
050700* TRANSACTION - A TRANSACTION THAT FAILS THE TYPE-CODE EDIT
050800* NEVER REACHES THE ACCUMULATOR TABLE, SO IT CANNOT AFFECT ANY
050900* CUSTOMER'S POSTED TOTALS.
051000 190-REJECT-TRANSACTION.
051100     ADD 1 TO WS-TXN-REJECT-CT.
051200     MOVE TXN-ID       TO CTL-RJ-TXN-ID.
051300     MOVE TXN-CUST-ID  TO CTL-RJ-CUST-ID.
051400     MOVE WS-REJECT-REASON TO CTL-RJ-REASON.
051500     WRITE CTL-PRINT-RECORD FROM CTL-TXN-REJECT-LINE.
051600
051700* SECOND PASS - ONE ITERATION PER DISTINCT CUSTOMER IN THE
051800* ACCUMULATOR TABLE, DRIVEN BY THE PERFORM VARYING IN 000-MAIN-
051900* LINE.  RANDOM-READS THE CUSTOMER MASTER BY RELATIVE KEY, AND
052000* IF FOUND, OVERWRITES (NOT ADDS TO) THE MASTER'S TOTAL-CREDIT
052100* AND TOTAL-DEBIT FROM THE ACCUMULATOR ENTRY - THIS IS THE
052200* "REWRITES THE MASTER TOTALS FROM SCRATCH" STEP DESCRIBED IN
052300* THE PROGRAM BANNER.  A CUSTOMER ID PRESENT ON THE TRANSACTION
052400* FILE BUT ABSENT FROM THE MASTER IS REJECTED AS A WHOLE GROUP
052500* RATHER THAN TRANSACTION BY TRANSACTION, SINCE THE ONLY THING
052600* WE KNOW ABOUT THAT CUSTOMER AT THIS POINT IS THE ACCUMULATOR
052700* ENTRY, NOT THE INDIVIDUAL SOURCE TRANSACTIONS.
052800*
052900* THE INVALID KEY CONDITION FIRES FOR ANY BAD RELATIVE KEY, NOT
053000* JUST A GENUINE "NO SUCH CUSTOMER" - WE TEST WS-CUSTMST-NOTFND
053100* (FILE STATUS '23') SEPARATELY BELOW SO A CUSTOMER GENUINELY
053200* MISSING FROM THE MASTER IS LOGGED AS THE ORDINARY BUSINESS
053300* REJECT IT IS, WHILE ANY OTHER BAD STATUS ON THE READ IS
053400* TREATED AS THE READ ERROR IT ACTUALLY IS - LOGGED WITH ITS
053500* OWN REASON TEXT, CAPTURED TO WS-DIAG-BYTES FOR THE DUMP, AND
053600* FLAGGED WITH A BAD RETURN CODE THE WAY EVERY OTHER I/O ERROR
053700* IN THIS PROGRAM IS, RATHER THAN BEING SWALLOWED INTO THE
053800* CUSTOMER-REJECTED COUNT WITH NO TRACE OF THE REAL PROBLEM.
053900 500-POST-ONE-CUSTOMER.
054000     MOVE WS-ACCUM-CUST-ID (WS-SUB) TO WS-CUST-REL-KEY.
054100     READ CUSTOMER-MASTER INTO WS-CUST-RECORD
054200         INVALID KEY
054300             MOVE 'N' TO WS-CUST-FOUND-SW
054400         NOT INVALID KEY
054500             MOVE 'Y' TO WS-CUST-FOUND-SW
054600     END-READ.
054700     IF NOT WS-CUSTOMER-ON-MASTER
054800         IF WS-CUSTMST-NOTFND
054900             MOVE 'CUSTOMER NOT CARRIED ON LEDGER MASTER'
055000                 TO WS-REJECT-REASON
055100         ELSE
055200             MOVE 'CUSTOMER MASTER READ ERROR'
055300                 TO WS-REJECT-REASON
055400             DISPLAY 'LEDGPOST - CUSTOMER MASTER READ ERROR '
055500                     WS-CUSTMST-STATUS
055600             MOVE WS-CUSTMST-STATUS TO WS-DIAG-BYTES
055700             MOVE 16 TO RETURN-CODE
055800         END-IF
055900         PERFORM 590-REJECT-CUSTOMER-GROUP
056000         GO TO 500-EXIT
056100     END-IF.
056200     MOVE WS-ACCUM-CREDIT (WS-SUB) TO WS-CUST-TOTAL-CREDIT.
056300     MOVE WS-ACCUM-DEBIT  (WS-SUB) TO WS-CUST-TOTAL-DEBIT.
056400     COMPUTE WS-CUST-BALANCE ROUNDED =
056500             WS-CUST-TOTAL-CREDIT - WS-CUST-TOTAL-DEBIT.
056600     MOVE WS-CUST-RECORD TO CM-RECORD.
056700     REWRITE CM-RECORD
056800         INVALID KEY
056900             DISPLAY 'LEDGPOST - REWRITE FAILED FOR CUSTOMER '
057000                     WS-CUST-ID
057100             MOVE 16 TO RETURN-CODE
057200     END-REWRITE.
057300     ADD 1 TO WS-CUST-POST-CT.
057400 500-EXIT.
057500     EXIT.
057600
057700* LOGS A WHOLE REJECTED CUSTOMER GROUP TO THE CONTROL LISTING -
057800* ONE LINE COVERING ALL OF THAT CUSTOMER'S TRANSACTIONS FOR THE
057900* DAY, NOT ONE LINE PER TRANSACTION, SINCE THEY WERE ALREADY
058000* COLLAPSED INTO A SINGLE ACCUMULATOR ENTRY BY THE FIRST PASS.
058100* THE TRANSACTION COUNT CARRIED ON THE ENTRY IS ADDED INTO THE
058200* RUN'S TRANSACTION-REJECTED TOTAL SO 800-PRINT-RUN-TOTALS
058300* CROSS-FOOTS CORRECTLY AGAINST TRANSACTIONS-READ.
058400 590-REJECT-CUSTOMER-GROUP.
058500     ADD 1 TO WS-CUST-REJECT-CT.
058600     ADD WS-ACCUM-TXN-CT (WS-SUB) TO WS-TXN-REJECT-CT.
058700     MOVE WS-ACCUM-CUST-ID (WS-SUB)  TO CTL-CJ-CUST-ID.
058800     MOVE WS-REJECT-REASON           TO CTL-CJ-REASON.
058900     MOVE WS-ACCUM-TXN-CT (WS-SUB)   TO CTL-CJ-TXN-CT.
059000     WRITE CTL-PRINT-RECORD FROM CTL-CUST-REJECT-LINE.
059100
059200* OPENS ALL THREE FILES AND STOPS THE RUN COLD ON ANY OPEN
059300* FAILURE - THERE IS NO PARTIAL-OPEN RECOVERY FOR THIS JOB,
059400* SINCE A MISSING OR MISALLOCATED FILE MEANS THE OPERATOR RAN
059500* THE WRONG JCL OR THE UPSTREAM CAPTURE JOB DID NOT COMPLETE.
059600 700-OPEN-FILES.
059700     OPEN INPUT  TRANSACTION-FILE.
059800     IF NOT WS-TRANFIL-OK
059900         DISPLAY 'LEDGPOST - OPEN FAILED, TRANSACTION-FILE '
060000                 WS-TRANFIL-STATUS
060100         MOVE 16 TO RETURN-CODE
060200         STOP RUN
060300     END-IF.
060400     OPEN I-O    CUSTOMER-MASTER.
060500     IF NOT WS-CUSTMST-OK
060600         DISPLAY 'LEDGPOST - OPEN FAILED, CUSTOMER-MASTER '
060700                 WS-CUSTMST-STATUS
060800         MOVE 16 TO RETURN-CODE
060900         STOP RUN
061000     END-IF.
061100     OPEN OUTPUT CONTROL-LISTING.
061200     IF NOT WS-CTLLST-OK
061300         DISPLAY 'LEDGPOST - OPEN FAILED, CONTROL-LISTING '
061400                 WS-CTLLST-STATUS
061500         MOVE 16 TO RETURN-CODE
061600         STOP RUN
061700     END-IF.
061800
061900* STAMPS THE RUN DATE/TIME AND WRITES THE TWO-LINE LISTING
062000* HEADER.  THE FIRST WRITE OF THE RUN SKIPS THE PRINTER TO THE
062100* TOP OF A FRESH FORM ON CHANNEL C01 (SEE SPECIAL-NAMES ABOVE)
062200* SO THIS LISTING NEVER STARTS PARTWAY DOWN A FORM LEFT OVER
062300* FROM THE PRIOR JOB ON THE SAME PRINTER.
062400 705-WRITE-CTL-HEADER.
062500     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
062600     ACCEPT CURRENT-TIME FROM TIME.
062700     MOVE CURRENT-CCYY  TO CTL-RUN-CCYY.
062800     MOVE CURRENT-MONTH TO CTL-RUN-MM.
062900     MOVE CURRENT-DAY   TO CTL-RUN-DD.
063000     MOVE CURRENT-HOUR  TO CTL-RUN-HH.
063100     MOVE CURRENT-MINUTE TO CTL-RUN-MN.
063200     MOVE CURRENT-SECOND TO CTL-RUN-SS.
063300* SKIP THE LISTING DEVICE TO THE TOP OF A NEW FORM (CHANNEL C01)
063400* BEFORE THE FIRST LINE - THE ONLY WRITE IN THIS PROGRAM THAT
063500* EJECTS A PAGE.  BODY LINES BELOW ARE PLAIN SEQUENTIAL WRITES.
063600     WRITE CTL-PRINT-RECORD FROM CTL-HEADER-LINE-1
063700         AFTER ADVANCING TOP-OF-FORM.
063800     WRITE CTL-PRINT-RECORD FROM CTL-HEADER-LINE-2.
063900
064000* CLOSES ALL THREE FILES AT END OF JOB.  NO FILE STATUS CHECK
064100* HERE - BY THE TIME WE REACH THIS PARAGRAPH ALL POSTING AND
064200* LISTING WORK IS ALREADY DONE, SO A CLOSE FAILURE HAS NO
064300* FURTHER RUN IMPACT BEYOND WHAT THE OPERATING SYSTEM ITSELF
064400* LOGS.
064500 790-CLOSE-FILES.
064600     CLOSE TRANSACTION-FILE, CUSTOMER-MASTER, CONTROL-LISTING.
064700
064800* FINAL PARAGRAPH OF THE RUN - MOVES THE FIVE RUN-TOTALS
064900* COUNTERS TO THEIR EDITED PRINT FIELDS AND WRITES THE CLOSING
065000* TOTALS BLOCK.  TRANSACTIONS-POSTED IS COMPUTED HERE AS READ
065100* MINUS REJECTED RATHER THAN COUNTED DIRECTLY, SINCE A
065200* TRANSACTION IS EITHER REJECTED BY THE EDIT OR FOLDED INTO AN
065300* ACCUMULATOR ENTRY - THERE IS NO THIRD OUTCOME TO COUNT
065400* SEPARATELY.
065500 800-PRINT-RUN-TOTALS.
065600     COMPUTE WS-TXN-POST-CT = WS-TXN-READ-CT - WS-TXN-REJECT-CT.
065700     MOVE WS-TXN-READ-CT     TO CTL-TOT-TXN-READ.
065800     MOVE WS-TXN-POST-CT     TO CTL-TOT-TXN-POST.
065900     MOVE WS-TXN-REJECT-CT   TO CTL-TOT-TXN-REJECT.
066000     MOVE WS-CUST-POST-CT    TO CTL-TOT-CUST-POST.
066100     MOVE WS-CUST-REJECT-CT  TO CTL-TOT-CUST-REJECT.
066200     WRITE CTL-PRINT-RECORD FROM CTL-TOTALS-LINE-1.
066300     WRITE CTL-PRINT-RECORD FROM CTL-TOTALS-LINE-2.
066400     WRITE CTL-PRINT-RECORD FROM CTL-TOTALS-LINE-3.
066500     WRITE CTL-PRINT-RECORD FROM CTL-TOTALS-LINE-4.
066600     WRITE CTL-PRINT-RECORD FROM CTL-TOTALS-LINE-5.
