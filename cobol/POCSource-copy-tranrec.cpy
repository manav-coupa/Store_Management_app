000100******************************************************************
000200* COPYBOOK:  TRANREC
000300* MERIDIAN STORES - INFORMATION SYSTEMS DIVISION
000400*
000500* DAILY LEDGER TRANSACTION RECORD.  ONE OCCURRENCE PER CREDIT OR
000600* DEBIT POSTING.  TXN-AMOUNT IS ALWAYS AN UNSIGNED MAGNITUDE -
000700* TXN-TYPE CARRIES THE CREDIT/DEBIT DIRECTION.  RECORD LENGTH IS
000800* 80 BYTES, FIXED.  NO SORT KEY IS REQUIRED ON THIS FILE.
000900******************************************************************
001000 01  TRANSACTION-RECORD.
001100     05  TRAN-KEY.
001200         10  TXN-ID              PIC 9(09).
001300     05  TXN-CUST-ID             PIC 9(09).
001400     05  TXN-TYPE                PIC X(01).
001500         88  TXN-TYPE-CREDIT         VALUE 'C'.
001600         88  TXN-TYPE-DEBIT          VALUE 'D'.
001700     05  TXN-AMOUNT              PIC S9(8)V9(2) COMP-3.
001800     05  TXN-DESCRIPTION         PIC X(40).
001900     05  TXN-DATE.
002000         10  TXN-DATE-CCYY       PIC 9(04).
002100         10  TXN-DATE-MM         PIC 9(02).
002200         10  TXN-DATE-DD         PIC 9(02).
002300     05  TXN-DATE-R  REDEFINES TXN-DATE
002400                                 PIC 9(08).
002500     05  FILLER                  PIC X(07).
