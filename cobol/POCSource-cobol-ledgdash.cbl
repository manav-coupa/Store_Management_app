000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    LEDGDASH.
000300AUTHOR.        T MERCER.
000400INSTALLATION.  MERIDIAN STORES - INFORMATION SYSTEMS DIVISION.
000500DATE-WRITTEN.  04/11/89.
000600DATE-COMPILED.
000700SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900* LEDGDASH - LEDGER DASHBOARD SUMMARY REPORT.
001000*
001100* MAKES ONE SEQUENTIAL PASS OF THE CUSTOMER LEDGER MASTER, AFTER
001200* LEDGPOST HAS FINISHED POSTING THE DAY'S TRANSACTIONS, AND
001300* ACCUMULATES STORE-WIDE TOTAL-CREDIT, TOTAL-DEBIT, NET BALANCE
001400* AND CUSTOMER COUNTS BY BALANCE SIGN.  THERE ARE NO CONTROL
001500* BREAKS ON THIS RUN - ONE AGGREGATE LINE PER STATISTIC, OVER THE
001600* WHOLE MASTER FILE.  RUN THIS STEP IMMEDIATELY BEHIND LEDGPOST
001700* IN THE NIGHTLY LEDGER STREAM.
001800*
001900* THIS IS DELIBERATELY THE SIMPLEST PROGRAM IN THE LEDGER
002000* STREAM - ONE FILE IN, ONE REPORT OUT, NO KEYED LOOKUPS, NO
002100* REJECTS.  IT TRUSTS THE MASTER COMPLETELY BECAUSE LEDGPOST
002200* HAS ALREADY DONE ALL THE EDITING AND REJECTING FOR THE DAY;
002300* IF A CUSTOMER RECORD IS ON THE MASTER WHEN THIS RUN READS IT,
002400* ITS TOTAL-CREDIT, TOTAL-DEBIT AND BALANCE ARE TAKEN AS
002500* CORRECT AND FOLDED STRAIGHT INTO THE STORE-WIDE FIGURES.
002600*****************************************************************
002700* CHANGE LOG.
002800*
002900* 04/11/89  TFM  ORIG    ORIGINAL CODING AND UNIT TEST.
003000* 09/02/89  TFM  RQ0114  ALIGNED NET BALANCE EDIT PICTURE WITH
003100*                        THE SIGNED FORMAT USED ON STORE 14'S
003200*                        MONTH-END BINDER.
003300* 05/30/91  RDK  RQ0198  ADDED CUSTOMERS WITH CREDIT/DEBIT
003400*                        BALANCE COUNTS TO THE SUMMARY REPORT.
003500* 11/23/92  PJH  RQ0261  NO CHANGE HERE - NOTED FOR THE RECORD,
003600*                        ACCUMULATOR SIZE INCREASE WAS IN
003700*                        LEDGPOST ONLY.  THIS RUN HAS NO TABLE
003800*                        OF ITS OWN TO SIZE - IT ACCUMULATES
003900*                        SIX WORKING-STORAGE TOTALS, NOT AN
004000*                        OCCURS TABLE, SO STORE 14'S GROWTH
004100*                        NEVER TOUCHES THIS PROGRAM.
004200* 02/17/98  TFM  RQ0388  Y2K0037 - WIDENED RUN-DATE FIELDS TO
004300*                        CARRY A 4-DIGIT YEAR ON THE REPORT.
004400* 09/09/98  TFM  Y2K0037 SWITCHED RUN DATE STAMP FROM ACCEPT DATE
004500*                        (2-DIGIT YEAR) TO ACCEPT DATE YYYYMMDD.
004600* 03/02/99  RDK  Y2K0037 CENTURY WINDOW TESTED ON ALL 1999/2000
004700*                        BOUNDARY MASTER EXTRACTS - NO FINDINGS.
004800* 04/02/01  GST  RQ0402  CONFIRMED TOP-OF-FORM CHANNEL ASSIGNMENT
004900*                        AFTER THE STORE 09 PRINTER REPLACEMENT -
005000*                        NO CODE CHANGE REQUIRED.
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300*
005400* CONFIGURATION SECTION IDENTIFIES THE HARDWARE CLASS THIS RUN
005500* WAS ASSEMBLED FOR AND ASSIGNS THE PRINTER CHANNEL MNEMONIC
005600* USED BY 800-PRINT-DASHBOARD BELOW TO SKIP THE LISTING TO A
005700* FRESH FORM AHEAD OF THE TITLE LINE OF THE SUMMARY REPORT.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-370.
006000 OBJECT-COMPUTER.  IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400* FILE-CONTROL - TWO FILES THIS RUN.  CUSTOMER-MASTER IS THE
006500* SAME RELATIVE-ORGANIZATION FILE LEDGPOST JUST FINISHED
006600* POSTING, READ HERE PURELY SEQUENTIALLY SINCE WE WANT EVERY
006700* RECORD ON THE MASTER, NOT ANY ONE CUSTOMER IN PARTICULAR.
006800* DASHBOARD-REPORT IS THE PRINTED SUMMARY.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMST
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE IS SEQUENTIAL
007400         RELATIVE KEY IS WS-CUST-REL-KEY
007500         FILE STATUS IS WS-CUSTMST-STATUS.
007600
007700     SELECT DASHBOARD-REPORT ASSIGN TO DASHRPT
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS WS-DASHRPT-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500* CUSTOMER LEDGER MASTER - SAME RECORD LAYOUT AND CM- PREFIX AS
008600* LEDGPOST, SHARED FROM THE CUSTCOPY MEMBER SO THE TWO
008700* PROGRAMS CANNOT DRIFT APART ON FIELD SIZE OR PLACEMENT.
008800 FD  CUSTOMER-MASTER
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS
009100     LABEL RECORDS ARE STANDARD.
009200 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CM==.
009300
009400* DASHBOARD SUMMARY REPORT - NINE PRINT LINES, 80 BYTES EACH TO
009500* MATCH THE OPERATOR CONSOLE LISTING DEVICE THIS REPORT IS RUN
009600* ON (NOT THE 132-BYTE LINE PRINTER LEDGPOST'S CONTROL LISTING
009700* USES).
009800 FD  DASHBOARD-REPORT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  DASH-PRINT-RECORD                  PIC X(80).
010200
010300 WORKING-STORAGE SECTION.
010400*
010500* FILE STATUS BYTES FOR THE TWO SELECTS ABOVE.  88-LEVELS NAME
010600* THE ONLY VALUES THE PROCEDURE DIVISION TESTS DIRECTLY.
010700 01  FILLER.
010800     05  WS-CUSTMST-STATUS       PIC X(02) VALUE SPACES.
010900         88  WS-CUSTMST-OK               VALUE '00'.
011000         88  WS-CUSTMST-EOF              VALUE '10'.
011100     05  WS-DASHRPT-STATUS       PIC X(02) VALUE SPACES.
011200         88  WS-DASHRPT-OK               VALUE '00'.
011300
011400* RELATIVE KEY FOR THE CUSTOMER MASTER READ.  ACCESS MODE IS
011500* SEQUENTIAL SO THE RUNTIME MAINTAINS THIS FOR US RECORD BY
011600* RECORD - THE PROCEDURE DIVISION NEVER SETS IT ITSELF.
011700 01  WS-CUST-REL-KEY             PIC 9(09) COMP.
011800
011900* SINGLE RUN SWITCH - NO-MORE-CUSTOMERS DRIVES THE ACCUMULATE
012000* LOOP IN 000-MAIN-LINE AND IS ALSO FORCED ON BY 200-ACCUM-
012100* MASTER IF THE MASTER READ COMES BACK WITH A BAD FILE STATUS,
012200* SO A DAMAGED MASTER STOPS THE RUN RATHER THAN PRINTING A
012300* PARTIAL, MISLEADING SUMMARY.
012400 01  WS-SWITCHES.
012500     05  WS-CUST-EOF-SW          PIC X(01) VALUE 'N'.
012600         88  NO-MORE-CUSTOMERS           VALUE 'Y'.
012700     05  FILLER                  PIC X(01) VALUE SPACES.
012800
012900* DIAGNOSTIC WORK BYTE, KEPT FROM THE SITE STANDARD ABEND TRAP -
013000* USED BY THE FILE-STATUS PARAGRAPHS IF SOMETHING UNEXPECTED
013100* COMES BACK FROM AN OPEN, READ, OR WRITE.  THE COMP-3
013200* REDEFINITION LETS THE STATUS BE READ AS A SIGNED NUMBER IN A
013300* STORAGE DUMP WHEN THE TWO BYTES ARE NOT PRINTABLE, THE SAME
013400* CONVENTION LEDGPOST USES.
013500 01  WS-DIAG-BYTES               PIC X(02) VALUE SPACES.
013600 01  WS-DIAG-BYTES-N REDEFINES WS-DIAG-BYTES
013700                                 PIC S9(3) COMP-3.
013800
013900* STORE-WIDE ACCUMULATORS, BUILT UP ONE MASTER RECORD AT A TIME
014000* BY 200-ACCUM-MASTER AND PRINTED BY 800-PRINT-DASHBOARD.
014100* CREDIT, DEBIT AND NET BALANCE ARE MONEY AND CARRY TWO DECIMAL
014200* PLACES IN COMP-3, THE SAME AS THE CUSTOMER-LEVEL FIELDS THEY
014300* ARE SUMMED FROM.  THE THREE CUSTOMER COUNTS ARE PLAIN COMP,
014400* FOLLOWING THE SITE CONVENTION OF BINARY FOR COUNTS AND
014500* PACKED DECIMAL FOR DOLLARS.  DS-TOTAL-CUSTOMERS COUNTS EVERY
014600* RECORD READ; DS-CUSTOMERS-POSITIVE-BAL AND -NEGATIVE-BAL ARE
014700* MUTUALLY EXCLUSIVE SUBSETS OF IT - A CUSTOMER SITTING AT AN
014800* EXACT ZERO BALANCE IS COUNTED IN THE TOTAL BUT IN NEITHER
014900* SUBSET, WHICH IS WHY THE TWO SUBSET COUNTS DO NOT ALWAYS FOOT
015000* TO THE TOTAL ON THE PRINTED REPORT.
015100 01  DASHBOARD-STATS.
015200     05  DS-TOTAL-CREDIT             PIC S9(10)V9(2) COMP-3
015300                                      VALUE +0.
015400     05  DS-TOTAL-DEBIT              PIC S9(10)V9(2) COMP-3
015500                                      VALUE +0.
015600     05  DS-NET-BALANCE              PIC S9(10)V9(2) COMP-3
015700                                      VALUE +0.
015800     05  DS-TOTAL-CUSTOMERS          PIC S9(07) COMP VALUE +0.
015900     05  DS-CUSTOMERS-POSITIVE-BAL   PIC S9(07) COMP VALUE +0.
016000     05  DS-CUSTOMERS-NEGATIVE-BAL   PIC S9(07) COMP VALUE +0.
016100     05  FILLER                      PIC X(02) VALUE SPACES.
016200
016300* WORKING COPY OF THE CUSTOMER RECORD, READ INTO BY 200-ACCUM-
016400* MASTER SO THE ACCUMULATE STEP WORKS AGAINST A STABLE COPY OF
016500* THE FIELDS RATHER THAN THE FD RECORD ITSELF.
016600 COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.
016700
016800* RUN DATE STAMP FOR THE DASHBOARD HEADING.  NO TIME-OF-DAY
016900* PORTION ON THIS REPORT - UNLIKE LEDGPOST'S CONTROL LISTING,
017000* THE DASHBOARD IS A ONE-PER-DAY SUMMARY AND THE RUN DATE ALONE
017100* IS ENOUGH TO TIE IT BACK TO THE NIGHT'S POSTING RUN.
017200 01  SYSTEM-DATE-AND-TIME.
017300     05  CURRENT-DATE.
017400         10  CURRENT-CCYY        PIC 9(04).
017500         10  CURRENT-MONTH       PIC 9(02).
017600         10  CURRENT-DAY         PIC 9(02).
017700     05  CURRENT-DATE-R REDEFINES CURRENT-DATE
017800                                 PIC 9(08).
017900     05  FILLER                  PIC X(01) VALUE SPACES.
018000
018100* DASHBOARD REPORT LINES - TITLE, RUN DATE, A RULE LINE, SIX
018200* STATISTIC LINES, AND A CLOSING RULE.  ALL ARE PIC X(80) MOVE
018300* TARGETS FOR DASH-PRINT-RECORD ABOVE, EACH PADDED WITH A
018400* TRAILING FILLER OUT TO THE FULL 80-BYTE RECORD WIDTH.
018500 01  DASH-TITLE-LINE.
018600     05  FILLER                  PIC X(43) VALUE
018700         'STORE MANAGEMENT LEDGER - DASHBOARD SUMMARY'.
018800     05  FILLER                  PIC X(37) VALUE SPACES.
018900
019000 01  DASH-RUNDATE-LINE.
019100     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
019200     05  DASH-RUN-CCYY           PIC 9(04).
019300     05  FILLER                  PIC X(01) VALUE '-'.
019400     05  DASH-RUN-MM             PIC 9(02).
019500     05  FILLER                  PIC X(01) VALUE '-'.
019600     05  DASH-RUN-DD             PIC 9(02).
019700     05  FILLER                  PIC X(60) VALUE SPACES.
019800
019900* RULE LINE, PRINTED ONCE UNDER THE HEADING AND AGAIN AS A
020000* CLOSER AT THE BOTTOM OF THE REPORT (SEE 800-PRINT-DASHBOARD).
020100* 52 DASH CHARACTERS EXACTLY, PLUS 28 BYTES OF TRAILING FILLER
020200* TO FILL OUT THE 80-BYTE RECORD - DO NOT WIDEN THE DASH RUN
020300* WITHOUT SHRINKING THE FILLER TO MATCH, OR THE RECORD OVERRUNS
020400* 80 BYTES.
020500 01  DASH-RULE-LINE.
020600     05  FILLER                  PIC X(52) VALUE ALL '-'.
020700     05  FILLER                  PIC X(28) VALUE SPACES.
020800
020900 01  DASH-CREDIT-LINE.
021000     05  FILLER                  PIC X(30) VALUE
021100         'TOTAL CREDIT ................ '.
021200     05  DASH-TOTAL-CREDIT       PIC ZZZ,ZZZ,ZZ9.99.
021300     05  FILLER                  PIC X(36) VALUE SPACES.
021400
021500 01  DASH-DEBIT-LINE.
021600     05  FILLER                  PIC X(31) VALUE
021700         'TOTAL DEBIT .................. '.
021800     05  DASH-TOTAL-DEBIT        PIC ZZZ,ZZZ,ZZ9.99.
021900     05  FILLER                  PIC X(35) VALUE SPACES.
022000
022100* NET BALANCE CARRIES A TRAILING SIGN ON THE EDIT PICTURE (THE
022200* ONLY SIGNED PRINT FIELD ON THIS REPORT) SINCE STORE-WIDE NET
022300* CAN LEGITIMATELY GO NEGATIVE IF DEBITS OUTRUN CREDITS FOR THE
022400* DAY - SEE THE 09/02/89 CHANGE LOG ENTRY ABOVE.
022500 01  DASH-NET-LINE.
022600     05  FILLER                  PIC X(31) VALUE
022700         'NET BALANCE .................. '.
022800     05  DASH-NET-BALANCE        PIC ZZZ,ZZZ,ZZ9.99-.
022900     05  FILLER                  PIC X(34) VALUE SPACES.
023000
023100 01  DASH-TOTCUST-LINE.
023200     05  FILLER                  PIC X(31) VALUE
023300         'TOTAL CUSTOMERS .............. '.
023400     05  DASH-TOTAL-CUSTOMERS    PIC ZZZ,ZZ9.
023500     05  FILLER                  PIC X(42) VALUE SPACES.
023600
023700* ADDED 05/30/91 (RQ0198) - THE TWO BALANCE-SIGN COUNT LINES,
023800* SEE THE DASHBOARD-STATS NOTE ABOVE ON WHY THEY CAN BOTH BE
023900* LESS THAN TOTAL CUSTOMERS.
024000 01  DASH-POSBAL-LINE.
024100     05  FILLER                  PIC X(32) VALUE
024200         'CUSTOMERS WITH CREDIT BALANCE . '.
024300     05  DASH-CUST-POS-BAL       PIC ZZZ,ZZ9.
024400     05  FILLER                  PIC X(41) VALUE SPACES.
024500
024600 01  DASH-NEGBAL-LINE.
024700     05  FILLER                  PIC X(32) VALUE
024800         'CUSTOMERS WITH DEBIT BALANCE .. '.
024900     05  DASH-CUST-NEG-BAL       PIC ZZZ,ZZ9.
025000     05  FILLER                  PIC X(41) VALUE SPACES.
025100
025200 PROCEDURE DIVISION.
025300*
025400* OVERALL FLOW: OPEN, MAKE ONE SEQUENTIAL PASS OF THE CUSTOMER
025500* MASTER ACCUMULATING THE STORE-WIDE FIGURES (200-ACCUM-
025600* MASTER), COMPUTE THE NET BALANCE, PRINT THE NINE-LINE
025700* SUMMARY, AND CLOSE.  UNLIKE LEDGPOST THERE IS ONLY ONE PASS
025800* OVER ONE FILE - THIS RUN NEEDS NO ACCUMULATOR TABLE BECAUSE
025900* IT NEVER HAS TO GO BACK AND MATCH A CUSTOMER UP A SECOND
026000* TIME, IT ONLY EVER ADDS EACH RECORD'S FIGURES INTO THE SIX
026100* RUNNING TOTALS ONCE.
026200 000-MAIN-LINE.
026300     PERFORM 700-OPEN-FILES.
026400     PERFORM 200-ACCUM-MASTER THRU 200-EXIT
026500         UNTIL NO-MORE-CUSTOMERS.
026600     PERFORM 790-COMPUTE-NET-BALANCE.
026700     PERFORM 800-PRINT-DASHBOARD.
026800     PERFORM 795-CLOSE-FILES.
026900     GOBACK.
027000
027100* READS ONE CUSTOMER MASTER RECORD AND FOLDS ITS TOTAL-CREDIT,
027200* TOTAL-DEBIT AND BALANCE SIGN INTO THE STORE-WIDE ACCUMULATORS.
027300* TRUE END OF FILE (STATUS '10') AND A GENUINE READ ERROR ARE
027400* TESTED SEPARATELY, UNLIKE LEDGPOST'S TRANSACTION READ, BECAUSE
027500* A READ ERROR HERE MUST STOP THE RUN IMMEDIATELY (THERE IS NO
027600* REJECT-AND-CONTINUE OPTION FOR A DAMAGED MASTER RECORD ON A
027700* SUMMARY REPORT - A BAD RECORD SKIPPED SILENTLY WOULD JUST
027800* PRODUCE A WRONG STORE TOTAL WITH NO TRACE ON THE LISTING),
027900* WHILE A CLEAN END OF FILE SIMPLY MEANS THE PASS IS DONE.
028000 200-ACCUM-MASTER.
028100     READ CUSTOMER-MASTER INTO WS-CUST-RECORD
028200         AT END
028300             MOVE 'Y' TO WS-CUST-EOF-SW
028400     END-READ.
028500     IF NO-MORE-CUSTOMERS
028600         GO TO 200-EXIT
028700     END-IF.
028800     IF NOT WS-CUSTMST-OK AND NOT WS-CUSTMST-EOF
028900         DISPLAY 'LEDGDASH - CUSTOMER MASTER READ ERROR '
029000                 WS-CUSTMST-STATUS
029100         MOVE WS-CUSTMST-STATUS TO WS-DIAG-BYTES
029200         MOVE 16 TO RETURN-CODE
029300         MOVE 'Y' TO WS-CUST-EOF-SW
029400         GO TO 200-EXIT
029500     END-IF.
029600     ADD WS-CUST-TOTAL-CREDIT TO DS-TOTAL-CREDIT.
029700     ADD WS-CUST-TOTAL-DEBIT  TO DS-TOTAL-DEBIT.
029800     ADD 1 TO DS-TOTAL-CUSTOMERS.
029900     IF WS-CUST-BALANCE > ZERO
030000         ADD 1 TO DS-CUSTOMERS-POSITIVE-BAL
030100     END-IF.
030200     IF WS-CUST-BALANCE < ZERO
030300         ADD 1 TO DS-CUSTOMERS-NEGATIVE-BAL
030400     END-IF.
030500 200-EXIT.
030600     EXIT.
030700
030800* OPENS BOTH FILES AND STAMPS THE RUN DATE.  STOPS THE RUN COLD
030900* ON EITHER OPEN FAILURE - AS IN LEDGPOST, THERE IS NO PARTIAL
031000* RECOVERY FOR A MISSING OR MISALLOCATED FILE ON THIS JOB.  THE
031100* RUN DATE IS ACCEPTED HERE, ONCE, RATHER THAN AT PRINT TIME,
031200* SO THE HEADING REFLECTS WHEN THE RUN STARTED EVEN IF THE
031300* MASTER PASS TAKES A WHILE ON A BUSY STORE.
031400 700-OPEN-FILES.
031500     OPEN INPUT  CUSTOMER-MASTER.
031600     IF NOT WS-CUSTMST-OK
031700         DISPLAY 'LEDGDASH - OPEN FAILED, CUSTOMER-MASTER '
031800                 WS-CUSTMST-STATUS
031900         MOVE 16 TO RETURN-CODE
032000         STOP RUN
032100     END-IF.
032200     OPEN OUTPUT DASHBOARD-REPORT.
032300     IF NOT WS-DASHRPT-OK
032400         DISPLAY 'LEDGDASH - OPEN FAILED, DASHBOARD-REPORT '
032500                 WS-DASHRPT-STATUS
032600         MOVE 16 TO RETURN-CODE
032700         STOP RUN
032800     END-IF.
032900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
033000
033100* NET BALANCE IS COMPUTED ONCE, AFTER THE MASTER PASS IS
033200* COMPLETE, RATHER THAN MAINTAINED RUNNING TOTAL BY RUNNING
033300* TOTAL INSIDE 200-ACCUM-MASTER - THERE IS NO ADVANTAGE TO
033400* COMPUTING IT EARLY SINCE NOTHING READS DS-NET-BALANCE UNTIL
033500* THE REPORT IS PRINTED, AND KEEPING THE SUBTRACTION IN ONE
033600* PLACE MAKES THE ROUNDING RULE EASIER TO AUDIT.
033700 790-COMPUTE-NET-BALANCE.
033800     COMPUTE DS-NET-BALANCE ROUNDED =
033900             DS-TOTAL-CREDIT - DS-TOTAL-DEBIT.
034000
034100* CLOSES BOTH FILES AT END OF JOB.  NO FILE STATUS CHECK HERE -
034200* BY THE TIME WE REACH THIS PARAGRAPH THE SUMMARY IS ALREADY
034300* WRITTEN, SO A CLOSE FAILURE HAS NO FURTHER IMPACT ON THE RUN.
034400 795-CLOSE-FILES.
034500     CLOSE CUSTOMER-MASTER, DASHBOARD-REPORT.
034600
034700* MOVES THE SIX ACCUMULATED FIGURES TO THEIR EDITED PRINT
034800* FIELDS AND WRITES THE NINE-LINE DASHBOARD.  THE RULE LINE IS
034900* WRITTEN BOTH RIGHT AFTER THE RUN-DATE LINE AND AGAIN AS THE
035000* VERY LAST LINE OF THE REPORT, BRACKETING THE SIX STATISTIC
035100* LINES TOP AND BOTTOM THE WAY THE STORE MANAGERS ASKED FOR
035200* WHEN THIS REPORT WAS FIRST PILOTED.
035300 800-PRINT-DASHBOARD.
035400     MOVE CURRENT-CCYY          TO DASH-RUN-CCYY.
035500     MOVE CURRENT-MONTH         TO DASH-RUN-MM.
035600     MOVE CURRENT-DAY           TO DASH-RUN-DD.
035700     MOVE DS-TOTAL-CREDIT           TO DASH-TOTAL-CREDIT.
035800     MOVE DS-TOTAL-DEBIT            TO DASH-TOTAL-DEBIT.
035900     MOVE DS-NET-BALANCE            TO DASH-NET-BALANCE.
036000     MOVE DS-TOTAL-CUSTOMERS        TO DASH-TOTAL-CUSTOMERS.
036100     MOVE DS-CUSTOMERS-POSITIVE-BAL TO DASH-CUST-POS-BAL.
036200     MOVE DS-CUSTOMERS-NEGATIVE-BAL TO DASH-CUST-NEG-BAL.
036300* SKIP THE LISTING DEVICE TO THE TOP OF A NEW FORM (CHANNEL C01)
036400* BEFORE THE TITLE LINE - THE ONLY WRITE IN THIS PROGRAM THAT
036500* EJECTS A PAGE.  BODY LINES BELOW ARE PLAIN SEQUENTIAL WRITES.
036600     WRITE DASH-PRINT-RECORD FROM DASH-TITLE-LINE
036700         AFTER ADVANCING TOP-OF-FORM.
036800     WRITE DASH-PRINT-RECORD FROM DASH-RUNDATE-LINE.
036900     WRITE DASH-PRINT-RECORD FROM DASH-RULE-LINE.
037000     WRITE DASH-PRINT-RECORD FROM DASH-CREDIT-LINE.
037100     WRITE DASH-PRINT-RECORD FROM DASH-DEBIT-LINE.
037200     WRITE DASH-PRINT-RECORD FROM DASH-NET-LINE.
037300     WRITE DASH-PRINT-RECORD FROM DASH-TOTCUST-LINE.
037400     WRITE DASH-PRINT-RECORD FROM DASH-POSBAL-LINE.
037500     WRITE DASH-PRINT-RECORD FROM DASH-NEGBAL-LINE.
037600     WRITE DASH-PRINT-RECORD FROM DASH-RULE-LINE.
