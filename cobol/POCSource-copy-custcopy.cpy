000100******************************************************************
000200* COPYBOOK:  CUSTCOPY
000300* MERIDIAN STORES - INFORMATION SYSTEMS DIVISION
000400*
000500* CUSTOMER LEDGER MASTER RECORD.  ONE OCCURRENCE PER CUSTOMER.
000600* :TAG: IS REPLACED BY THE CALLING PROGRAM TO NAME THE COPY OF
000700* THE RECORD IT NEEDS (FD-LEVEL RECORD, WORKING-STORAGE WORK
000800* AREA, ETC).  RECORD LENGTH IS 90 BYTES, FIXED.
000900*
001000* TOTAL-CREDIT / TOTAL-DEBIT ARE NOT MAINTAINED INCREMENTALLY -
001100* LEDGPOST RECOMPUTES THEM FROM THE FULL TRANSACTION FILE ON
001200* EVERY RUN.  BALANCE = TOTAL-CREDIT MINUS TOTAL-DEBIT.
001300******************************************************************
001400 01  :TAG:-RECORD.
001500     05  :TAG:-ID                    PIC 9(09).
001600     05  :TAG:-NAME                  PIC X(40).
001700     05  :TAG:-MOBILE                PIC X(15).
001800     05  :TAG:-TOTAL-CREDIT          PIC S9(8)V9(2) COMP-3.
001900     05  :TAG:-TOTAL-DEBIT           PIC S9(8)V9(2) COMP-3.
002000     05  :TAG:-BALANCE               PIC S9(8)V9(2) COMP-3.
002100*        RESERVED FOR FUTURE USE - SEE Y2K0037 CHANGE LOG ENTRY
002200*        ON LEDGPOST/LEDGDASH.  CENTURY-WINDOW FLAG CARRIED HERE
002300*        SO A FUTURE PASS CAN RE-EDIT OLD MASTER EXTRACTS.
002400     05  :TAG:-RESERVED              PIC X(08).
002500     05  :TAG:-RESERVED-R  REDEFINES :TAG:-RESERVED.
002600         10  :TAG:-CENTURY-WINDOW    PIC 9(04).
002700         10  FILLER                  PIC X(04).
